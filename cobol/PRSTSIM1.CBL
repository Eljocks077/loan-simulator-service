000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PRESTAMOS                                        *
000500* PROGRAMA    : PRSTSIM1, SIMULADOR DE CUOTAS DE PRESTAMO        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA UN LOTE DE SOLICITUDES DE     *
000800*             : PRESTAMO (LN-SOLICIT), LAS VALIDA, DETERMINA LA  *
000900*             : TASA ANUAL SEGUN LA EDAD DEL SOLICITANTE Y       *
001000*             : CALCULA LA CUOTA MENSUAL FIJA POR EL METODO DE   *
001100*             : AMORTIZACION (ANUALIDAD). ESCRIBE EL RESULTADO   *
001200*             : DE CADA SOLICITUD EN LN-RESULT Y AL FINAL DEL    *
001300*             : LOTE BRINDA ESTADISTICAS DE CONTROL.             *
001400* ARCHIVOS    : LN-SOLICIT, ENTRADA                              *
001500*             : LN-RESULT , SALIDA                               *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: 228866                                           *
001800******************************************************************
001900*                                                                *
002000*   HISTORIAL DE CAMBIOS                                        *
002100*   ----------------------------------------------------------   *
002200*   FECHA       PROGRAMADOR   DESCRIPCION              TICKET    *
002300*   ----------------------------------------------------------   *
002400*   14/03/1989  EEDR          VERSION INICIAL DEL       PR-0100  *PR0100  
002500*               SIMULADOR, TASA UNICA FIJA 5%                    *
002600*   02/09/1990  EEDR          SE AGREGA VALIDACION DE    PR-0108 *PR0108  
002700*               PLAZO Y DE MONTO MAYOR A CERO                    *
002800*   22/11/1993  PEDR          SE AGREGA REQUEST-ID Y     PR-0144 *PR0144  
002900*               MOTIVO DE RECHAZO DETALLADO EN SALIDA            *
003000*   15/02/1995  PEDR          TABLA DE TASA POR EDAD,    PR-0149 *PR0149  
003100*               REEMPLAZA LA TASA UNICA DEL 89                   *
003200*   09/05/1997  EEDR          REDONDEO BANCARIO (HALF-   PR-0178 *PR0178  
003300*               EVEN) A 10 DECIMALES EN TASA MENSUAL Y           *
003400*               EN EL FACTOR DE ANUALIDAD                        *
003500*   03/03/1998  EEDR          CORRIGE DIVISION ENTRE     PR-0185 *PR0185  
003600*               CERO CUANDO FACTOR-1 = 0 (PLAZO 1 MES)           *
003700*   02/08/1999  EEDR          WKS-FECHA-PROCESO Y        PR-0201 *PR0201  
003800*               REQ-BIRTH-DATE AMPLIADOS A ANIO DE 4     (Y2K)   *
003900*               DIGITOS                                          *
004000*   30/01/2001  PEDR          SE AGREGA REDONDEO A 2     PR-0222 *PR0222  
004100*               DECIMALES DEL TOTAL PAGADO Y DEL TOTAL           *
004200*               DE INTERES, ANTES SE TRUNCABAN                   *
004300*   17/06/2004  JMRD          FILLER DE RESERVA EN LOS   PR-0255 *PR0255
004400*               REGISTROS DE ENTRADA/SALIDA                      *
004500*   11/09/2006  JMRD          SE ESTANDARIZA EL BLOQUE   PR-0270 *PR0270
004600*               DE ESTADISTICAS AL FORMATO DEL COMITE            *
004700*               DE CARTERA                                       *
004800*   05/04/2011  CAMR          AUDITORIA DE CARTERA: LA   PR-0301 *PR0301
004900*               PARIDAD DE LAS SERIES 500 Y 700 PROBABA          *
005000*               EL DIGITO EQUIVOCADO (CABEZA EN VEZ DE           *
005100*               UNIDAD) Y LA SERIE 355 ACUMULABA EL FACTOR       *
005200*               CON ROUNDED EN VEZ DE HALF-EVEN. SE CORRIGEN     *
005300*               LAS TRES RUTINAS.                                *
005400*                                                                *
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. PRSTSIM1.
005800 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
005900 INSTALLATION. BANCO INDUSTRIAL.
006000 DATE-WRITTEN. 14/03/1989.
006100 DATE-COMPILED.
006200 SECURITY. CONFIDENCIAL - USO INTERNO, DEPARTAMENTO DE CARTERA.
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*                   ARCHIVO DE SOLICITUDES (ENTRADA)
007100     SELECT LN-SOLICIT ASSIGN TO LNSOLICT
007200                        ORGANIZATION IS SEQUENTIAL
007300                        FILE STATUS IS FS-LN-SOLICIT.
007400*                   ARCHIVO DE RESULTADOS (SALIDA)
007500     SELECT LN-RESULT  ASSIGN TO LNRESULT
007600                        ORGANIZATION IS SEQUENTIAL
007700                        FILE STATUS IS FS-LN-RESULT.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*                   BUFFER DE ENTRADA, SOLICITUD DE PRESTAMO
008100 FD  LN-SOLICIT
008200     RECORDING MODE IS F.
008300     COPY PRSTREQC.
008400*                   BUFFER DE SALIDA, RESULTADO DE SIMULACION
008500 FD  LN-RESULT
008600     RECORDING MODE IS F.
008700     COPY PRSTRESC.
008800*
008900 WORKING-STORAGE SECTION.
009000     COPY PRSTWKS.
009100*                    ----- MAIN SECTION -----
009200 PROCEDURE DIVISION.
009300 100-MAIN SECTION.
009400     PERFORM 110-ABRE-ARCHIVOS
009500     PERFORM 120-LEE-PARAMETRO
009600     PERFORM 200-LEE-SOLICITUD
009700     PERFORM 300-PROCESA-SOLICITUD UNTIL FIN-LN-SOLICIT
009800     PERFORM 800-IMPRIME-ESTADISTICAS
009900     PERFORM 900-CIERRA-ARCHIVOS
010000     STOP RUN.
010100 100-MAIN-E. EXIT.
010200*
010300*--------> SERIE 110 APERTURA DE ARCHIVOS DEL LOTE
010400 110-ABRE-ARCHIVOS SECTION.
010500     OPEN INPUT  LN-SOLICIT
010600     OPEN OUTPUT LN-RESULT
010700     IF FS-LN-SOLICIT NOT = 0 OR FS-LN-RESULT NOT = 0
010800        DISPLAY "================================================"
010900                UPON CONSOLE
011000        DISPLAY "       HUBO UN ERROR AL ABRIR LOS ARCHIVOS      "
011100                UPON CONSOLE
011200        DISPLAY " FILE STATUS LN-SOLICIT : (" FS-LN-SOLICIT ")"
011300                UPON CONSOLE
011400        DISPLAY " FILE STATUS LN-RESULT  : (" FS-LN-RESULT ")"
011500                UPON CONSOLE
011600        DISPLAY "================================================"
011700                UPON CONSOLE
011800        MOVE 91 TO RETURN-CODE
011900        STOP RUN
012000     ELSE
012100        DISPLAY "********* APERTURA DE ARCHIVOS EXITOSA *********"
012200                UPON CONSOLE
012300     END-IF.
012400 110-ABRE-ARCHIVOS-E. EXIT.
012500*
012600*--------> SERIE 120 LECTURA DEL PARAMETRO DE FECHA DE PROCESO.
012700*          EL PARAMETRO SE RECIBE POR SYSIN PARA QUE EL LOTE
012800*          SEA REPETIBLE (NO SE USA LA FECHA DEL SISTEMA).
012900 120-LEE-PARAMETRO SECTION.
013000     ACCEPT WKS-RUN-PARM FROM SYSIN.
013100 120-LEE-PARAMETRO-E. EXIT.
013200*
013300*--------> SERIE 200 LECTURA SECUENCIAL DE SOLICITUDES
013400 200-LEE-SOLICITUD SECTION.
013500     READ LN-SOLICIT
013600          AT END SET FIN-LN-SOLICIT TO TRUE
013700     END-READ.
013800 200-LEE-SOLICITUD-E. EXIT.
013900*
014000*--------> SERIE 300 PROCESAMIENTO DE UNA SOLICITUD
014100 300-PROCESA-SOLICITUD SECTION.
014200     ADD 1 TO WKS-REG-LEIDOS
014300     SET SOLICITUD-ES-VALIDA TO TRUE
014400     MOVE SPACES TO RES-REJECT-REASON
014500     PERFORM 310-VALIDA-SOLICITUD
014600     IF SOLICITUD-ES-INVALIDA
014700        PERFORM 315-RECHAZA-SOLICITUD
014800     ELSE
014900        PERFORM 320-CALCULA-EDAD
015000        PERFORM 330-DETERMINA-TASA
015100        PERFORM 340-CALCULA-TASA-MENSUAL
015200        PERFORM 350-CALCULA-CUOTA
015300        PERFORM 360-CALCULA-TOTAL-PAGADO
015400        PERFORM 370-CALCULA-TOTAL-INTERES
015500        PERFORM 380-CALCULA-TASA-PCT
015600        PERFORM 390-ESCRIBE-ACEPTADO
015700     END-IF
015800     PERFORM 200-LEE-SOLICITUD.
015900 300-PROCESA-SOLICITUD-E. EXIT.
016000*
016100*--------> SERIE 310 VALIDACION DE LA SOLICITUD. SE REVISA EN
016200*          EL ORDEN DEL MANUAL DE CARTERA: MONTO, PLAZO Y POR
016300*          ULTIMO FECHA DE NACIMIENTO. LA PRIMERA FALLA GANA.
016400 310-VALIDA-SOLICITUD SECTION.
016500     IF REQ-LOAN-AMOUNT NOT > 0
016600        SET SOLICITUD-ES-INVALIDA TO TRUE
016700        MOVE WKS-TXT-MONTO-INVALIDO TO RES-REJECT-REASON
016800     ELSE
016900        IF REQ-PAYMENT-TERM-MONTHS NOT > 0
017000           SET SOLICITUD-ES-INVALIDA TO TRUE
017100           MOVE WKS-TXT-PLAZO-INVALIDO TO RES-REJECT-REASON
017200        ELSE
017300           IF REQ-BIRTH-DATE > WKS-FECHA-PROCESO
017400              SET SOLICITUD-ES-INVALIDA TO TRUE
017500              MOVE WKS-TXT-FECHA-FUTURA TO RES-REJECT-REASON
017600           END-IF
017700        END-IF
017800     END-IF.
017900 310-VALIDA-SOLICITUD-E. EXIT.
018000*
018100*--------> SERIE 315 ESCRITURA DE UNA SOLICITUD RECHAZADA. LOS
018200*          MONTOS SALEN EN CERO, EL MOTIVO YA QUEDO EN
018300*          RES-REJECT-REASON DESDE EL PARRAFO 310.
018400 315-RECHAZA-SOLICITUD SECTION.
018500     MOVE REQ-REQUEST-ID     TO RES-REQUEST-ID
018600     SET RES-RECHAZADA       TO TRUE
018700     MOVE ZEROS TO RES-MONTHLY-PAYMENT
018800                   RES-TOTAL-AMOUNT
018900                   RES-TOTAL-INTEREST
019000                   RES-ANNUAL-RATE-PCT
019100     WRITE LN-RES-RECORD
019200     ADD 1 TO WKS-REG-RECHAZADOS.
019300 315-RECHAZA-SOLICITUD-E. EXIT.
019400*
019500*--------> SERIE 320 CALCULO DE LA EDAD DEL SOLICITANTE EN
019600*          AÑOS CUMPLIDOS A LA FECHA DE PROCESO. MISMO METODO
019700*          QUE SE USA PARA LA EDAD PROMEDIO DE ESTUDIANTES.
019800 320-CALCULA-EDAD SECTION.
019900     COMPUTE WKS-EDAD = WKS-FP-ANIO - REQ-R-BIRTH-YEAR
020000     IF REQ-R-BIRTH-MONTH > WKS-FP-MES
020100        SUBTRACT 1 FROM WKS-EDAD
020200     END-IF
020300     IF REQ-R-BIRTH-MONTH = WKS-FP-MES AND
020400        REQ-R-BIRTH-DAY > WKS-FP-DIA
020500        SUBTRACT 1 FROM WKS-EDAD
020600     END-IF.
020700 320-CALCULA-EDAD-E. EXIT.
020800*
020900*--------> SERIE 330 DETERMINA LA TASA ANUAL SEGUN EL RENGLON
021000*          DE TABLA-TASAS EN DONDE LA EDAD CAE DENTRO DEL
021100*          LIMITE SUPERIOR (LIMITES INCLUSIVOS, VER PRSTWKS).
021200 330-DETERMINA-TASA SECTION.
021300     MOVE 1 TO WKS-INDICE-TASA
021400     PERFORM 335-BUSCA-RENGLON-TASA
021500        UNTIL WKS-EDAD <= TASA-EDAD-LIMITE (WKS-INDICE-TASA)
021600           OR WKS-INDICE-TASA = 4
021700     COMPUTE WKS-TASA-ANUAL =
021800             TASA-ANUAL-CENTESIMOS (WKS-INDICE-TASA) / 100.
021900 330-DETERMINA-TASA-E. EXIT.
022000*
022100 335-BUSCA-RENGLON-TASA SECTION.
022200     ADD 1 TO WKS-INDICE-TASA.
022300 335-BUSCA-RENGLON-TASA-E. EXIT.
022400*
022500*--------> SERIE 340 TASA MENSUAL = TASA ANUAL / 12, A 10
022600*          DECIMALES, REDONDEO BANCARIO (HALF-EVEN). VER PR-0178
022700 340-CALCULA-TASA-MENSUAL SECTION.
022800     COMPUTE WKS-R10-VALOR-IN = WKS-TASA-ANUAL / 12
022900     PERFORM 500-REDONDEO-10
023000     MOVE WKS-R10-VALOR-OUT TO WKS-TASA-MENSUAL.
023100 340-CALCULA-TASA-MENSUAL-E. EXIT.
023200*
023300*--------> SERIE 350 CUOTA MENSUAL FIJA POR EL METODO DE
023400*          ANUALIDAD. EL FACTOR (1+I) ELEVADO AL PLAZO SE
023500*          CONSTRUYE POR MULTIPLICACION SUCESIVA, NO SE USA
023600*          EL OPERADOR ** PARA TENER CONTROL DE LA PRECISION
023700*          DECIMAL EN CADA PASO (VER PR-0185).
023800 350-CALCULA-CUOTA SECTION.
023900     COMPUTE WKS-UNO-MAS-TASA = 1 + WKS-TASA-MENSUAL
024000     MOVE 1 TO WKS-FACTOR
024100*                  CADA POTENCIA SE REDONDEA POR EL MISMO PARRAFO
024200*                  500, NO CON ROUNDED, PARA QUE LAS N VUELTAS DEL
024300*                  LAZO NO ACUMULEN UN SESGO DE REDONDEO DISTINTO
024400*                  AL HALF-EVEN DEL RESTO DEL PROGRAMA (VER PR-0301)
024500     PERFORM 355-ELEVA-FACTOR
024600        VARYING WKS-INDICE-POTENCIA FROM 1 BY 1
024700        UNTIL WKS-INDICE-POTENCIA > REQ-PAYMENT-TERM-MONTHS
024800*                  DIVISOR DE LA ANUALIDAD, A 10 DECIMALES
024900     COMPUTE WKS-R10-VALOR-IN =
025000             (WKS-TASA-MENSUAL * WKS-FACTOR) / (WKS-FACTOR - 1)
025100     PERFORM 500-REDONDEO-10
025200     MOVE WKS-R10-VALOR-OUT TO WKS-DIVISOR-ANUALIDAD
025300*                  CUOTA = PRINCIPAL X DIVISOR, A 10 DECIMALES,
025400*                  LUEGO SE PUBLICA REDONDEADA A 2 DECIMALES
025500     COMPUTE WKS-CUOTA-10-DEC =
025600             REQ-LOAN-AMOUNT * WKS-DIVISOR-ANUALIDAD
025700     MOVE WKS-CUOTA-10-DEC TO WKS-R02-VALOR-IN
025800     PERFORM 700-REDONDEO-2
025900     MOVE WKS-R02-VALOR-OUT TO WKS-CUOTA-PUBLICADA.
026000 350-CALCULA-CUOTA-E. EXIT.
026100*
026200 355-ELEVA-FACTOR SECTION.
026300     COMPUTE WKS-R10-VALOR-IN = WKS-FACTOR * WKS-UNO-MAS-TASA
026400     PERFORM 500-REDONDEO-10
026500     MOVE WKS-R10-VALOR-OUT TO WKS-FACTOR.
026600 355-ELEVA-FACTOR-E. EXIT.
026700*
026800*--------> SERIE 360 TOTAL PAGADO = CUOTA (10 DEC, ANTES DEL
026900*          REDONDEO A 2) X PLAZO, REDONDEADO A 2 DECIMALES.
027000 360-CALCULA-TOTAL-PAGADO SECTION.
027100     COMPUTE WKS-R02-VALOR-IN =
027200             WKS-CUOTA-10-DEC * REQ-PAYMENT-TERM-MONTHS
027300     PERFORM 700-REDONDEO-2
027400     MOVE WKS-R02-VALOR-OUT TO WKS-MONTO-TOTAL.
027500 360-CALCULA-TOTAL-PAGADO-E. EXIT.
027600*
027700*--------> SERIE 370 TOTAL DE INTERES = TOTAL PAGADO - MONTO
027800*          SOLICITADO. AMBOS YA ESTAN A 2 DECIMALES, POR LO
027900*          QUE LA RESTA NO REQUIERE UN NUEVO REDONDEO (PR-0222).
028000 370-CALCULA-TOTAL-INTERES SECTION.
028100     COMPUTE WKS-MONTO-INTERES =
028200             WKS-MONTO-TOTAL - REQ-LOAN-AMOUNT.
028300 370-CALCULA-TOTAL-INTERES-E. EXIT.
028400*
028500*--------> SERIE 380 TASA ANUAL EN PORCENTAJE, A 2 DECIMALES
028600*          (EJEMPLO: TASA 0.03 SE PUBLICA COMO 3.00).
028700 380-CALCULA-TASA-PCT SECTION.
028800     COMPUTE RES-ANNUAL-RATE-PCT = WKS-TASA-ANUAL * 100.
028900 380-CALCULA-TASA-PCT-E. EXIT.
029000*
029100*--------> SERIE 390 ESCRITURA DE LA SOLICITUD ACEPTADA Y
029200*          ACUMULACION DE LOS GRANDES TOTALES DEL LOTE.
029300 390-ESCRIBE-ACEPTADO SECTION.
029400     MOVE REQ-REQUEST-ID       TO RES-REQUEST-ID
029500     SET RES-ACEPTADA          TO TRUE
029600     MOVE WKS-CUOTA-PUBLICADA  TO RES-MONTHLY-PAYMENT
029700     MOVE WKS-MONTO-TOTAL      TO RES-TOTAL-AMOUNT
029800     MOVE WKS-MONTO-INTERES    TO RES-TOTAL-INTEREST
029900     WRITE LN-RES-RECORD
030000     ADD 1 TO WKS-REG-ACEPTADOS
030100     ADD REQ-LOAN-AMOUNT TO WKS-TOT-PRINCIPAL
030200     ADD WKS-MONTO-TOTAL TO WKS-TOT-PAGADO
030300     ADD WKS-MONTO-INTERES TO WKS-TOT-INTERES.
030400 390-ESCRIBE-ACEPTADO-E. EXIT.
030500*
030600*--------> SERIE 500 REDONDEO BANCARIO (HALF-EVEN) GENERICO A
030700*          10 DECIMALES. ENTRA EN WKS-R10-VALOR-IN Y SALE EN
030800*          WKS-R10-VALOR-OUT. SE REVISA EL DIGITO 11 PARA
030900*          DECIDIR SI SE REDONDEA HACIA ARRIBA, HACIA ABAJO
031000*          O SE DEJA PARES (EMPATE EXACTO .5000000000...),
031100*          VER PR-0178. NO SE USA ROUNDED MODE IS NEAREST-EVEN
031200*          PORQUE ESTE SHOP NO USA EXTENSIONES DE COBOL-2002.
031300*          LA PARIDAD SE PRUEBA SOBRE WKS-R10-TRUNCADO-UNIDAD,
031400*          EL DECIMO DIGITO DECIMAL, QUE ES EL QUE EFECTIVAMENTE
031500*          SE CONSERVA EN WKS-R10-TRUNCADO (CORRIGE PR-0301, EL
031600*          CHEQUEO ANTERIOR SOBRE CABEZA PROBABA EL NOVENO).
031700 500-REDONDEO-10 SECTION.
031800     IF WKS-R10-DIGITO-REDONDEO < 5
031900        MOVE WKS-R10-TRUNCADO TO WKS-R10-VALOR-OUT
032000     ELSE
032100        IF WKS-R10-DIGITO-REDONDEO > 5 OR WKS-R10-RESIDUO NOT = 0
032200           PERFORM 510-REDONDEA-ARRIBA-10
032300        ELSE
032400           DIVIDE WKS-R10-TRUNCADO-UNIDAD BY 2
032500                   GIVING WKS-PAR-COCIENTE
032600                   REMAINDER WKS-PAR-RESIDUO
032700           IF WKS-PAR-RESIDUO = 0
032800              MOVE WKS-R10-TRUNCADO TO WKS-R10-VALOR-OUT
032900           ELSE
033000              PERFORM 510-REDONDEA-ARRIBA-10
033100           END-IF
033200        END-IF
033300     END-IF.
033400 500-REDONDEO-10-E. EXIT.
033500*
033600 510-REDONDEA-ARRIBA-10 SECTION.
033700     COMPUTE WKS-R10-VALOR-OUT =
033800             WKS-R10-TRUNCADO + 0.0000000001.
033900 510-REDONDEA-ARRIBA-10-E. EXIT.
034000*
034100*--------> SERIE 700 REDONDEO BANCARIO (HALF-EVEN) GENERICO A
034200*          2 DECIMALES, MISMA TECNICA DE LA SERIE 500 PERO
034300*          SOBRE EL AREA DE 2 DECIMALES DE PRSTWKS. SE USA
034400*          PARA LA CUOTA, EL TOTAL PAGADO Y EL TOTAL DE
034500*          INTERES (UNA LLAMADA A LA VEZ).
034600*          LA PARIDAD SE PRUEBA SOBRE WKS-R02-TRUNCADO-UNIDAD,
034700*          EL SEGUNDO DIGITO DECIMAL, QUE ES EL QUE SE CONSERVA
034800*          EN WKS-R02-TRUNCADO (CORRIGE PR-0301).
034900 700-REDONDEO-2 SECTION.
035000     IF WKS-R02-DIGITO-REDONDEO < 5
035100        MOVE WKS-R02-TRUNCADO TO WKS-R02-VALOR-OUT
035200     ELSE
035300        IF WKS-R02-DIGITO-REDONDEO > 5 OR WKS-R02-RESIDUO NOT = 0
035400           PERFORM 710-REDONDEA-ARRIBA-02
035500        ELSE
035600           DIVIDE WKS-R02-TRUNCADO-UNIDAD BY 2
035700                   GIVING WKS-PAR-COCIENTE
035800                   REMAINDER WKS-PAR-RESIDUO
035900           IF WKS-PAR-RESIDUO = 0
036000              MOVE WKS-R02-TRUNCADO TO WKS-R02-VALOR-OUT
036100           ELSE
036200              PERFORM 710-REDONDEA-ARRIBA-02
036300           END-IF
036400        END-IF
036500     END-IF.
036600 700-REDONDEO-2-E. EXIT.
036700*
036800 710-REDONDEA-ARRIBA-02 SECTION.
036900     COMPUTE WKS-R02-VALOR-OUT = WKS-R02-TRUNCADO + 0.01.
037000 710-REDONDEA-ARRIBA-02-E. EXIT.
037100*
037200*--------> SERIE 800 ESTADISTICAS DE CONTROL DEL LOTE, FORMATO
037300*          ESTANDAR DEL COMITE DE CARTERA DESDE EL PR-0270.
037400 800-IMPRIME-ESTADISTICAS SECTION.
037500     MOVE WKS-REG-LEIDOS     TO WKS-RPT-REG-LEIDOS
037600     MOVE WKS-REG-ACEPTADOS  TO WKS-RPT-REG-ACEPTADOS
037700     MOVE WKS-REG-RECHAZADOS TO WKS-RPT-REG-RECHAZADOS
037800     MOVE WKS-TOT-PRINCIPAL  TO WKS-RPT-TOT-PRINCIPAL
037900     MOVE WKS-TOT-PAGADO     TO WKS-RPT-TOT-PAGADO
038000     MOVE WKS-TOT-INTERES    TO WKS-RPT-TOT-INTERES
038100     DISPLAY
038200     ">>>>>>>>>>>>>>>>>>>>>>> ESTADISTICAS <<<<<<<<<<<<<<<<<<<<<"
038300             UPON CONSOLE
038400     DISPLAY
038500     "||  RECORDS READ:    " WKS-RPT-REG-LEIDOS
038600             UPON CONSOLE
038700     DISPLAY
038800     "||  ACCEPTED:        " WKS-RPT-REG-ACEPTADOS
038900             UPON CONSOLE
039000     DISPLAY
039100     "||  REJECTED:        " WKS-RPT-REG-RECHAZADOS
039200             UPON CONSOLE
039300     DISPLAY
039400     "||  TOTAL PRINCIPAL: " WKS-RPT-TOT-PRINCIPAL
039500             UPON CONSOLE
039600     DISPLAY
039700     "||  TOTAL REPAYMENT: " WKS-RPT-TOT-PAGADO
039800             UPON CONSOLE
039900     DISPLAY
040000     "||  TOTAL INTEREST:  " WKS-RPT-TOT-INTERES
040100             UPON CONSOLE
040200     DISPLAY
040300     ">>>>>>>>>>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<<<<<<<"
040400             UPON CONSOLE.
040500 800-IMPRIME-ESTADISTICAS-E. EXIT.
040600*
040700*--------> SERIE 900 CIERRE DE ARCHIVOS DEL LOTE
040800 900-CIERRA-ARCHIVOS SECTION.
040900     CLOSE LN-SOLICIT
041000     CLOSE LN-RESULT.
041100 900-CIERRA-ARCHIVOS-E. EXIT.
