000100******************************************************************
000200*                                                                *
000300*   COPY      : PRSTREQC                                        *
000400*   APLICACION: PRESTAMOS - SIMULADOR DE CUOTAS                 *
000500*   CONTIENE  : LAYOUT DEL REGISTRO DE SOLICITUD DE SIMULACION   *
000600*               DE PRESTAMO (ARCHIVO LN-SOLICIT, ENTRADA AL      *
000700*               PROGRAMA PRSTSIM1)                               *
000800*   FORMATO   : SECUENCIAL, LONGITUD FIJA 30                     *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   ----------------------------------------------------------   *
001200*   FECHA       PROGRAMADOR   DESCRIPCION              TICKET    *
001300*   ----------------------------------------------------------   *
001400*   14/03/1989  EEDR          VERSION INICIAL          PR-0100   *PR0100  
001500*   22/11/1993  PEDR          SE AGREGA REQUEST-ID     PR-0144   *PR0144  
001600*               PARA TRAZABILIDAD DE LOTES EN BATCH              *
001700*   02/08/1999  EEDR          AMPLIACION DE FECHA DE    PR-0201  *PR0201  
001800*               NACIMIENTO A 4 DIGITOS DE ANIO (Y2K)             *
001900*   17/06/2004  JMRD          FILLER DE RESERVA PARA    PR-0255  *PR0255  
002000*               CAMPOS FUTUROS DE SCORE DE CLIENTE               *
002100*                                                                *
002200******************************************************************
002300*
002400 01  LN-REQ-RECORD.
002500*--------------------------------------------------------------*
002600*    IDENTIFICADOR DE LA SOLICITUD, ASIGNADO POR EL SISTEMA     *
002700*    EMISOR ANTES DE ENTRAR AL LOTE (TRAZABILIDAD)               *
002800*--------------------------------------------------------------*
002900     05  REQ-REQUEST-ID              PIC X(08).
003000*--------------------------------------------------------------*
003100*    MONTO SOLICITADO DEL PRESTAMO, SIN SIGNO EN EL ARCHIVO     *
003200*    DE ENTRADA (9 ENTEROS + 2 DECIMALES IMPLICITOS)             *
003300*--------------------------------------------------------------*
003400     05  REQ-LOAN-AMOUNT             PIC 9(09)V99.
003500*--------------------------------------------------------------*
003600*    FECHA DE NACIMIENTO DEL SOLICITANTE, FORMATO AAAAMMDD       *
003700*    SE REDEFINE ABAJO PARA EXTRAER ANIO/MES/DIA POR SEPARADO   *
003800*    AL IGUAL QUE SE HACE CON LAS FECHAS DE PROCESO (VER        *
003900*    PRSTWKS, WKS-FECHA-PROCESO-R)                               *
004000*--------------------------------------------------------------*
004100     05  REQ-BIRTH-DATE              PIC 9(08).
004200*--------------------------------------------------------------*
004300*    PLAZO DE PAGO SOLICITADO, EN MESES, SIN SIGNO EN EL        *
004400*    ARCHIVO DE ENTRADA                                          *
004500*--------------------------------------------------------------*
004600     05  REQ-PAYMENT-TERM-MONTHS     PIC 9(03).
004700*
004800 01  LN-REQ-RECORD-R REDEFINES LN-REQ-RECORD.
004900     05  REQ-R-REQUEST-ID            PIC X(08).
005000     05  REQ-R-LOAN-AMOUNT           PIC 9(11).
005100     05  REQ-R-BIRTH-DATE.
005200         10  REQ-R-BIRTH-YEAR        PIC 9(04).
005300         10  REQ-R-BIRTH-MONTH       PIC 9(02).
005400         10  REQ-R-BIRTH-DAY         PIC 9(02).
005500     05  REQ-R-PAYMENT-TERM-MONTHS   PIC 9(03).
005600*
005700******************************************************************
005800*   LONGITUD DEL REGISTRO DE SOLICITUD TAL COMO VIENE DEFINIDO   *
005900*   POR EL SISTEMA EMISOR: 8 + 11 + 8 + 3 = 30 POSICIONES.       *
006000*   NO SE RESERVA FILLER EN EL REGISTRO DE ENTRADA PORQUE EL     *
006100*   SISTEMA EMISOR NO ACEPTA CAMBIOS DE LONGITUD SIN CONTROL     *
006200*   DE CAMBIOS FORMAL (VER BPM/RATIONAL 228866).                 *
006300******************************************************************
