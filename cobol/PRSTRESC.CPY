000100******************************************************************
000200*                                                                *
000300*   COPY      : PRSTRESC                                        *
000400*   APLICACION: PRESTAMOS - SIMULADOR DE CUOTAS                 *
000500*   CONTIENE  : LAYOUT DEL REGISTRO DE RESULTADO DE SIMULACION  *
000600*               DE PRESTAMO (ARCHIVO LN-RESULT, SALIDA DEL       *
000700*               PROGRAMA PRSTSIM1)                               *
000800*   FORMATO   : SECUENCIAL, LONGITUD FIJA 95                     *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   ----------------------------------------------------------   *
001200*   FECHA       PROGRAMADOR   DESCRIPCION              TICKET    *
001300*   ----------------------------------------------------------   *
001400*   14/03/1989  EEDR          VERSION INICIAL          PR-0100   *PR0100  
001500*   22/11/1993  PEDR          SE AGREGA REQUEST-ID     PR-0144   *PR0144  
001600*               Y MOTIVO DE RECHAZO DETALLADO                    *
001700*   09/05/1997  EEDR          SE SEPARA TOTAL-INTEREST  PR-0178  *PR0178  
001800*               DE TOTAL-AMOUNT PARA REPORTE GERENCIAL           *
001900*   17/06/2004  JMRD          FILLER DE RESERVA PARA    PR-0255  *PR0255  
002000*               CAMPOS FUTUROS (COMISION, SEGURO)                *
002100*                                                                *
002200******************************************************************
002300*
002400 01  LN-RES-RECORD.
002500*--------------------------------------------------------------*
002600*    IDENTIFICADOR DE LA SOLICITUD, SE REPITE DEL REGISTRO DE   *
002700*    ENTRADA PARA PODER CONCILIAR AMBOS ARCHIVOS                *
002800*--------------------------------------------------------------*
002900     05  RES-REQUEST-ID              PIC X(08).
003000*--------------------------------------------------------------*
003100*    ESTADO DE LA SOLICITUD                                     *
003200*        'A' = ACEPTADA     'R' = RECHAZADA                     *
003300*--------------------------------------------------------------*
003400     05  RES-STATUS                  PIC X(01).
003500         88  RES-ACEPTADA                     VALUE 'A'.
003600         88  RES-RECHAZADA                     VALUE 'R'.
003700*--------------------------------------------------------------*
003800*    MOTIVO DE RECHAZO. EN BLANCO CUANDO RES-STATUS = 'A'.       *
003900*    CONTIENE UNO DE LOS TRES TEXTOS DE VALIDACION DEL PARRAFO   *
004000*    310-VALIDA-SOLICITUD DE PRSTSIM1.                          *
004100*--------------------------------------------------------------*
004200     05  RES-REJECT-REASON           PIC X(40).
004300*--------------------------------------------------------------*
004400*    CUOTA MENSUAL FIJA, CERO CUANDO LA SOLICITUD FUE RECHAZADA *
004500*--------------------------------------------------------------*
004600     05  RES-MONTHLY-PAYMENT         PIC S9(09)V99.
004700*--------------------------------------------------------------*
004800*    TOTAL A PAGAR DURANTE TODO EL PLAZO (CUOTA X PLAZO)         *
004900*--------------------------------------------------------------*
005000     05  RES-TOTAL-AMOUNT            PIC S9(11)V99.
005100*--------------------------------------------------------------*
005200*    TOTAL DE INTERESES PAGADOS (TOTAL-AMOUNT - LOAN-AMOUNT)     *
005300*--------------------------------------------------------------*
005400     05  RES-TOTAL-INTEREST          PIC S9(11)V99.
005500*--------------------------------------------------------------*
005600*    TASA ANUAL APLICADA, EXPRESADA EN PORCENTAJE (EJ. 3.00)     *
005700*--------------------------------------------------------------*
005800     05  RES-ANNUAL-RATE-PCT         PIC 9(03)V99.
005900*--------------------------------------------------------------*
006000*    RESERVADO PARA AMPLIACIONES FUTURAS (COMISION DE MANEJO,   *
006100*    PRIMA DE SEGURO DE SALDO DEUDOR) SIN TENER QUE REFORMATEAR *
006200*    EL ARCHIVO LN-RESULT YA DISTRIBUIDO A LOS SISTEMAS        *
006300*    CONSUMIDORES (VER BPM/RATIONAL 228866).                    *
006400*--------------------------------------------------------------*
006500     05  FILLER                      PIC X(04).
006600*
006700 01  LN-RES-RECORD-R REDEFINES LN-RES-RECORD.
006800     05  RES-R-REQUEST-ID            PIC X(08).
006900     05  RES-R-STATUS-REASON         PIC X(41).
007000     05  RES-R-MONTHLY-PAYMENT       PIC S9(11).
007100     05  RES-R-TOTAL-AMOUNT          PIC S9(13).
007200     05  RES-R-TOTAL-INTEREST        PIC S9(13).
007300     05  RES-R-ANNUAL-RATE-PCT       PIC 9(05).
007400     05  FILLER                      PIC X(04).
007500*
007600******************************************************************
007700*   LONGITUD: 8+1+40+11+13+13+5+4 = 95 POSICIONES.               *
007800******************************************************************
