000100******************************************************************
000200*                                                                *
000300*   COPY      : PRSTWKS                                        *
000400*   APLICACION: PRESTAMOS - SIMULADOR DE CUOTAS                 *
000500*   CONTIENE  : WORKING-STORAGE COMUN DEL PROGRAMA PRSTSIM1:    *
000600*               PARAMETRO DE CORRIDA, TABLA DE TASAS POR EDAD,  *
000700*               AREAS DE REDONDEO BANCARIO (HALF-EVEN), FILE     *
000800*               STATUS, CONTADORES Y ACUMULADORES DE CONTROL.    *
000900*                                                                *
001000*   HISTORIAL DE CAMBIOS                                        *
001100*   ----------------------------------------------------------   *
001200*   FECHA       PROGRAMADOR   DESCRIPCION              TICKET    *
001300*   ----------------------------------------------------------   *
001400*   14/03/1989  EEDR          VERSION INICIAL          PR-0100   *PR0100  
001500*   22/11/1993  PEDR          TABLA DE TASAS POR EDAD   PR-0144  *PR0144  
001600*               REEMPLAZA TASA FIJA UNICA                        *
001700*   09/05/1997  EEDR          AREAS DE REDONDEO A 10    PR-0178  *PR0178  
001800*               DECIMALES PARA LA TASA MENSUAL                   *
001900*   02/08/1999  EEDR          WKS-FECHA-PROCESO AMPLIADA PR-0201 *PR0201
002000*               A ANIO DE 4 DIGITOS (Y2K)                        *
002100*   17/06/2004  JMRD          SE AGREGA FILLER DE        PR-0255 *PR0255
002200*               RESERVA EN LOS GRUPOS DE TRABAJO                 *
002300*   05/04/2011  CAMR          WKS-PAR-COCIENTE SE REDUCE PR-0301 *PR0301
002400*               A 1 DIGITO: LA RUTINA DE PARIDAD YA SOLO         *
002500*               DIVIDE EL DIGITO UNIDAD, NO LA CABEZA            *
002600*               COMPLETA (VER PRSTSIM1)                          *
002700*                                                                *
002800******************************************************************
002900*
003000******************************************************************
003100*              PARAMETRO DE CORRIDA (FECHA DE PROCESO)           *
003200******************************************************************
003300 01  WKS-RUN-PARM.
003400     05  WKS-FECHA-PROCESO           PIC 9(08).
003500     05  FILLER                      PIC X(02).
003600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-RUN-PARM.
003700     05  WKS-FP-ANIO                 PIC 9(04).
003800     05  WKS-FP-MES                  PIC 9(02).
003900     05  WKS-FP-DIA                  PIC 9(02).
004000     05  FILLER                      PIC X(02).
004100*
004200******************************************************************
004300*       TABLA DE TASA ANUAL SEGUN LA EDAD DEL SOLICITANTE        *
004400*       (MISMO TRUCO DE CARGA POR LITERAL + REDEFINES QUE SE     *
004500*       USA EN TABLA-DIAS DEL PROGRAMA DE MORAS DE TARJETA)      *
004600******************************************************************
004700 01  TABLA-TASAS-LIT.
004800     02  FILLER  PIC X(20) VALUE '02505040030600299904'.
004900 01  TABLA-TASAS REDEFINES TABLA-TASAS-LIT.
005000     02  TASA-RENGLON OCCURS 4 TIMES.
005100         04  TASA-EDAD-LIMITE        PIC 9(03).
005200         04  TASA-ANUAL-CENTESIMOS   PIC 9(02).
005300*
005400******************************************************************
005500*                 FILE STATUS DE LOS ARCHIVOS DEL LOTE           *
005600******************************************************************
005700 01  WKS-FILE-STATUS.
005800     05  FS-LN-SOLICIT               PIC 9(02) VALUE ZEROES.
005900     05  FS-LN-RESULT                PIC 9(02) VALUE ZEROES.
006000     05  FILLER                      PIC X(04).
006100*
006200******************************************************************
006300*            INDICADORES DE FIN DE ARCHIVO Y DE CONTROL          *
006400******************************************************************
006500 01  WKS-INDICADORES.
006600     05  WKS-FIN-LN-SOLICIT          PIC X(01) VALUE 'N'.
006700         88  FIN-LN-SOLICIT                   VALUE 'S'.
006800     05  WKS-SOLICITUD-VALIDA        PIC X(01) VALUE 'S'.
006900         88  SOLICITUD-ES-VALIDA               VALUE 'S'.
007000         88  SOLICITUD-ES-INVALIDA             VALUE 'N'.
007100     05  FILLER                      PIC X(02).
007200*
007300******************************************************************
007400*   CONTADORES DE CONTROL DEL LOTE (COMP PARA USO EFICIENTE EN   *
007500*   COMPARACIONES DE FIN DE LOTE)                                *
007600******************************************************************
007700 01  WKS-CONTADORES.
007800     05  WKS-REG-LEIDOS              PIC 9(07) COMP.
007900     05  WKS-REG-ACEPTADOS           PIC 9(07) COMP.
008000     05  WKS-REG-RECHAZADOS          PIC 9(07) COMP.
008100     05  FILLER                      PIC X(04).
008200*
008300******************************************************************
008400*   SUBINDICES AISLADOS: RENGLON DE LA TABLA DE TASAS Y POTENCIA  *
008500*   DEL FACTOR DE ANUALIDAD. NO FORMAN PARTE DE NINGUN REGISTRO   *
008600*   NI SE TRASMITEN A OTRO PROGRAMA, POR ESO VAN A NIVEL 77       *
008700******************************************************************
008800 77  WKS-INDICE-TASA                 PIC 9(02) COMP.
008900 77  WKS-INDICE-POTENCIA             PIC 9(04) COMP.
009000*
009100******************************************************************
009200*        ACUMULADORES DE CONTROL (GRAN TOTAL DEL LOTE)           *
009300*        EL DINERO SE MANEJA EN DISPLAY CON ZONA, SIN EMPACAR,   *
009400*        IGUAL QUE EL RESTO DE MONTOS DE ESTA APLICACION         *
009500******************************************************************
009600 01  WKS-ACUMULADORES.
009700     05  WKS-TOT-PRINCIPAL           PIC S9(11)V99.
009800     05  WKS-TOT-PAGADO              PIC S9(11)V99.
009900     05  WKS-TOT-INTERES             PIC S9(11)V99.
010000     05  FILLER                      PIC X(04).
010100*
010200******************************************************************
010300*        CAMPOS DE TRABAJO DE LA SOLICITUD EN PROCESO            *
010400******************************************************************
010500 01  WKS-SOLICITUD-TRABAJO.
010600     05  WKS-EDAD                    PIC 9(03).
010700     05  WKS-TASA-ANUAL              PIC 9(01)V99.
010800     05  WKS-TASA-MENSUAL            PIC 9(01)V9(10).
010900     05  WKS-FACTOR                  PIC 9(05)V9(10).
011000     05  WKS-UNO-MAS-TASA            PIC 9(01)V9(10).
011100     05  WKS-DIVISOR-ANUALIDAD       PIC 9(05)V9(10).
011200     05  WKS-CUOTA-10-DEC            PIC 9(10)V9(10).
011300     05  WKS-CUOTA-PUBLICADA         PIC 9(10)V99.
011400     05  WKS-MONTO-TOTAL             PIC 9(13)V99.
011500     05  WKS-MONTO-INTERES           PIC 9(13)V99.
011600     05  FILLER                      PIC X(04).
011700*
011800******************************************************************
011900*   AREA DE REDONDEO BANCARIO (HALF-EVEN) A 10 DECIMALES.        *
012000*   LA ENTRADA SE GUARDA CON 3 DIGITOS DE GUARDA (13 DECIMALES   *
012100*   EN TOTAL): 10 QUE SE CONSERVAN, 1 DIGITO DE REDONDEO Y 2     *
012200*   DIGITOS RESIDUALES PARA DETECTAR EMPATE EXACTO (.5000)       *
012300******************************************************************
012400 01  WKS-REDONDEO-10-ENTRADA.
012500     05  WKS-R10-VALOR-IN            PIC 9(05)V9(13).
012600 01  WKS-REDONDEO-10-ENTRADA-R REDEFINES WKS-REDONDEO-10-ENTRADA.
012700     05  WKS-R10-TRUNCADO            PIC 9(05)V9(10).
012800     05  WKS-R10-DIGITO-REDONDEO     PIC 9(01).
012900     05  WKS-R10-RESIDUO             PIC 9(02).
013000 01  WKS-REDONDEO-10-TRUNCADO-R REDEFINES WKS-REDONDEO-10-ENTRADA.
013100     05  FILLER                      PIC X(14).
013200     05  WKS-R10-TRUNCADO-UNIDAD     PIC 9(01).
013300     05  FILLER                      PIC X(03).
013400 01  WKS-REDONDEO-10-SALIDA.
013500     05  WKS-R10-VALOR-OUT           PIC 9(05)V9(10).
013600     05  FILLER                      PIC X(03).
013700*
013800******************************************************************
013900*   AREA DE REDONDEO BANCARIO (HALF-EVEN) A 2 DECIMALES.         *
014000*   MISMA TECNICA QUE ARRIBA, AJUSTADA A MONTOS DE DINERO.       *
014100*   SE CONSERVAN TODOS LOS DECIMALES QUE TRAE LA PRECISION       *
014200*   INTERMEDIA DE 10 DECIMALES DEL LOTE (2 CONSERVADOS, 1        *
014300*   DIGITO DE REDONDEO Y 7 DIGITOS RESIDUALES) PARA NO PERDER    *
014400*   INFORMACION AL DETECTAR UN EMPATE EXACTO (.XX5000000).       *
014500*   EL AREA SE REUTILIZA PARA CUOTA, TOTAL PAGADO Y TOTAL        *
014600*   INTERES (UNA SOLA PASADA A LA VEZ, IGUAL QUE LOS CAMPOS DE   *
014700*   TRABAJO REUTILIZADOS EN EL PROGRAMA DE MORAS DE TARJETA).    *
014800******************************************************************
014900 01  WKS-REDONDEO-02-ENTRADA.
015000     05  WKS-R02-VALOR-IN            PIC 9(13)V9(10).
015100 01  WKS-REDONDEO-02-ENTRADA-R REDEFINES WKS-REDONDEO-02-ENTRADA.
015200     05  WKS-R02-TRUNCADO            PIC 9(13)V99.
015300     05  WKS-R02-DIGITO-REDONDEO     PIC 9(01).
015400     05  WKS-R02-RESIDUO             PIC 9(07).
015500 01  WKS-REDONDEO-02-TRUNCADO-R REDEFINES WKS-REDONDEO-02-ENTRADA.
015600     05  FILLER                      PIC X(14).
015700     05  WKS-R02-TRUNCADO-UNIDAD     PIC 9(01).
015800     05  FILLER                      PIC X(08).
015900 01  WKS-REDONDEO-02-SALIDA.
016000     05  WKS-R02-VALOR-OUT           PIC 9(13)V99.
016100     05  FILLER                      PIC X(03).
016200*
016300******************************************************************
016400*   VARIABLES AUXILIARES DE LA RUTINA DE PARIDAD (DIVIDE ...     *
016500*   REMAINDER, NO SE USAN FUNCIONES INTRINSECAS EN ESTE SHOP)    *
016600******************************************************************
016700 01  WKS-PARIDAD.
016800     05  WKS-PAR-COCIENTE            PIC 9(01) COMP.
016900     05  WKS-PAR-RESIDUO             PIC 9(01) COMP.
017000     05  FILLER                      PIC X(02).
017100*
017200******************************************************************
017300*                 TEXTOS DE MOTIVO DE RECHAZO                   *
017400******************************************************************
017500 01  WKS-TEXTOS-RECHAZO.
017600     05  WKS-TXT-MONTO-INVALIDO.
017700         10  FILLER  PIC X(40) VALUE
017800             'Loan amount must be greater than zero  '.
017900     05  WKS-TXT-PLAZO-INVALIDO.
018000         10  FILLER  PIC X(40) VALUE
018100             'Payment term must be greater than zero '.
018200     05  WKS-TXT-FECHA-FUTURA.
018300         10  FILLER  PIC X(40) VALUE
018400             'Birth date cannot be in the future     '.
018500*
018600******************************************************************
018700*         CAMPOS EDITADOS PARA EL BLOQUE DE ESTADISTICAS         *
018800*         (MISMA MASCARA DE EDICION QUE WKS-MASCARA DEL          *
018900*         PROGRAMA DE MORAS DE TARJETA DE CREDITO)               *
019000******************************************************************
019100 01  WKS-REPORTE-ESTADISTICAS.
019200     05  WKS-RPT-REG-LEIDOS          PIC ZZZ9.
019300     05  WKS-RPT-REG-ACEPTADOS       PIC ZZZ9.
019400     05  WKS-RPT-REG-RECHAZADOS      PIC ZZZ9.
019500     05  WKS-RPT-TOT-PRINCIPAL       PIC Z,ZZZ,ZZZ,ZZ9.99.
019600     05  WKS-RPT-TOT-PAGADO          PIC Z,ZZZ,ZZZ,ZZ9.99.
019700     05  WKS-RPT-TOT-INTERES         PIC Z,ZZZ,ZZZ,ZZ9.99.
019800     05  FILLER                      PIC X(04).
